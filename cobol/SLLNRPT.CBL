000100*-----------------------------------------------------------
000200* SLLNRPT.CBL
000300* FILE-CONTROL SELECT for the response/report file.
000400*-----------------------------------------------------------
000500* 1987-11-09 RFH  #LN-0001  Original select.                        LN0001
000600*-----------------------------------------------------------
000700     SELECT LOAN-REPORT-FILE
000800         ASSIGN TO "LNRPT"
000900         ORGANIZATION IS LINE SEQUENTIAL.
