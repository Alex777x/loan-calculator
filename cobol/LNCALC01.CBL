000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LNCALC01.
000300 AUTHOR. RANDALL F HUDSPETH.
000400 INSTALLATION.
000500 DATE-WRITTEN. 11/09/87.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*-----------------------------------------------------------
000900* LNCALC01.CBL
001000* Loan annuity-schedule batch run for Installment Lending.
001100* Reads one loan calculation request per input record,
001200* edits it, looks the loan up by amount+rate+term against
001300* the loan master (creating it if this is the first time
001400* we have seen that combination), builds the month-by-month
001500* amortization schedule in memory, prints the schedule on
001600* the response report, and posts the run totals at the end.
001700*-----------------------------------------------------------
001800* 1987-11-09 RFH  #LN-0001  Original program.  Pilot                LN0001
001900*                           annuity-schedule batch run for
002000*                           Installment Lending -- replaces
002100*                           the manual amortization
002200*                           worksheets Lending typed up on
002300*                           the IBM Selectric.
002400* 1988-02-22 RFH  #LN-0014  Raised WS-LOAN-TABLE-MAX to             LN0014
002500*                           2000 entries; the pilot ran out
002600*                           of table room on the March
002700*                           portfolio load.
002800* 1990-08-02 RFH  #LN-0033  Added LMAST-STATUS so Audit can         LN0033
002900*                           flag a bad loan without us
003000*                           deleting the physical record.
003100* 1993-02-18 RFH  #LN-0042  Re-pointed the request file's           LN0042
003200*                           logical name to LNREQ to match
003300*                           the rest of the LN file set.
003400* 1998-09-14 RFH  #LN-0099  Y2K: run date and all schedule          LN0099
003500*                           dates now carry a full 4-digit
003600*                           century from FUNCTION CURRENT-
003700*                           DATE; the old 2-digit year and
003800*                           "assume 19" pivot is gone.
003900* 2001-06-14 JKW  #LN-0244  Widened the request record's            LN0244
004000*                           FILLER for fields the vendor
004100*                           asked about but never committed
004200*                           to (co-borrower).
004300* 2003-04-17 JKW  #LN-0150  Added the per-loan control-break        LN0150
004400*                           totals to the response report,
004500*                           and the amount+rate+term key
004600*                           view on the master record for
004700*                           the table search.
004800* 2009-03-11 RFH  #LN-0271  Rewrote FIND-LOAN-BY-KEY as a           LN0271
004900*                           plain indexed scan of the in-
005000*                           memory table; the old SEARCH was
005100*                           matching uninitialized rows past
005200*                           the high-used mark on an empty
005300*                           master file.
005400* 2016-01-08 JKW  #LN-0301  Added WS-ANNUITY-FACTOR at ten          LN0301
005500*                           decimal places (two was not
005600*                           enough precision to match
005700*                           Finance's hand-calculated 360-
005800*                           month, 5.5% case) and the month-
005900*                           end clamp on the schedule
006000*                           payment date.
006100* 2021-05-03 TLC  #LN-0340  Loan reuse no longer rewrites           LN0340
006200*                           the schedule file --
006300*                           GENERATE-SCHEDULE-IN-MEMORY
006400*                           rebuilds the payment rows from
006500*                           the stored monthly payment
006600*                           instead, same as a new loan, so
006700*                           a repeat request never
006800*                           duplicates schedule rows.
006900* 2022-03-09 TLC  #LN-0355  Fixed WS-MONTHLY-RATE going stale       LN0355
007000*                           on a reused loan -- CALCULATE-
007100*                           MONTHLY-RATE only ran inside
007200*                           CREATE-NEW-LOAN, so a repeat
007300*                           request priced its schedule off
007400*                           whichever loan this run happened
007500*                           to price last (and a 0% loan run
007600*                           after a priced one inherited that
007700*                           loan's rate).  Now runs for every
007800*                           request, new or reused, before
007900*                           the schedule is built.
008000* 2022-11-14 DKR  #LN-0360  Converted the read/validate/            LN0360
008100*                           process chain to a single PERFORM
008200*                           ... THRU block with GO TO around
008300*                           the reject path, and the CHECK-
008400*                           LEAP-YEAR nested IFs in PLLNDAT.
008500*                           CBL to the same early-exit style,
008600*                           to match the house standard the
008700*                           1990 coding review asked us to
008800*                           use for linear read/validate/
008900*                           process logic.
009000* 2023-05-02 DKR  #LN-0365  Populated the branch, officer,          LN0365
009100*                           product and status housekeeping
009200*                           fields LN-0365/LN-0370/LN-0375
009300*                           added to the master, request and
009400*                           schedule records.
009500*-----------------------------------------------------------
009600 ENVIRONMENT DIVISION.
009700 CONFIGURATION SECTION.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200
010300     COPY "SLLNREQ.CBL".
010400     COPY "SLLNMAST.CBL".
010500     COPY "SLLNSKED.CBL".
010600     COPY "SLLNRPT.CBL".
010700     COPY "SLLNLOG.CBL".
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200     COPY "FDLNREQ.CBL".
011300     COPY "FDLNMAST.CBL".
011400     COPY "FDLNSKED.CBL".
011500     COPY "FDLNRPT.CBL".
011600     COPY "FDLNLOG.CBL".
011700
011800 WORKING-STORAGE SECTION.
011900
012000     COPY "WSLNWRK.CBL".
012100
012200 PROCEDURE DIVISION.
012300 MAIN-LOGIC SECTION.
012400 PROGRAM-BEGIN.
012500
012600     PERFORM OPENING-PROCEDURE.
012700     PERFORM MAIN-PROCESS.
012800     PERFORM CLOSING-PROCEDURE.
012900
013000 PROGRAM-EXIT.
013100     EXIT PROGRAM.
013200
013300 PROGRAM-DONE.
013400     STOP RUN.
013500
013600 THE-OTHER SECTION.
013700
013800*-----------------------------------------------------------
013900* Start of run -- open everything, load the master table,
014000* get the run date, print the report's first page heading.
014100*-----------------------------------------------------------
014200 OPENING-PROCEDURE.
014300     OPEN INPUT LOAN-REQUEST-FILE.
014400     OPEN INPUT LOAN-MASTER-FILE.
014500     PERFORM LOAD-LOAN-MASTER-TABLE.
014600     CLOSE LOAN-MASTER-FILE.
014700     OPEN EXTEND LOAN-MASTER-FILE.
014800     OPEN EXTEND LOAN-SCHEDULE-FILE.
014900     OPEN OUTPUT LOAN-REPORT-FILE.
015000     OPEN OUTPUT LOAN-LOG-FILE.
015100
015200     PERFORM GET-THE-RUN-DATE.
015300     MOVE WS-RUN-DATE-CCYYMMDD TO WS-DATE-CCYYMMDD.
015400     PERFORM FORMAT-A-DATE.
015500     MOVE WS-FORMATTED-DATE TO WS-PRINT-RUN-DATE.
015600
015700     MOVE ZERO TO WS-PAGE-NUMBER.
015800     MOVE ZERO TO WT-REQUESTS-READ WT-REQUESTS-REJECTED.
015900     MOVE ZERO TO WT-LOANS-CREATED WT-LOANS-REUSED.
016000     MOVE ZERO TO WT-SCHEDULE-RECS-WRITTEN.
016100
016200     PERFORM START-NEW-PAGE.
016300
016400*-----------------------------------------------------------
016500* Read every request on the file and process it.
016600*-----------------------------------------------------------
016700 MAIN-PROCESS.
016800     PERFORM READ-NEXT-REQUEST-RECORD.
016900     PERFORM PROCESS-ONE-REQUEST
017000         THRU PROCESS-ONE-REQUEST-EXIT
017100         UNTIL WS-REQUEST-AT-END = "Y".
017200
017300*-----------------------------------------------------------
017400* End of run -- print the run totals, close everything.
017500*-----------------------------------------------------------
017600 CLOSING-PROCEDURE.
017700     PERFORM PRINT-RUN-TOTALS.
017800     PERFORM END-LAST-PAGE.
017900     CLOSE LOAN-REQUEST-FILE.
018000     CLOSE LOAN-MASTER-FILE.
018100     CLOSE LOAN-SCHEDULE-FILE.
018200     CLOSE LOAN-REPORT-FILE.
018300     CLOSE LOAN-LOG-FILE.
018400
018500*-----------------------------------------------------------
018600* Load the loan master file into the in-memory table and
018700* pick up the highest loan id on file, so a newly created
018800* loan never collides with one that already exists.
018900*-----------------------------------------------------------
019000 LOAD-LOAN-MASTER-TABLE.
019100     MOVE ZERO TO WS-LOAN-TABLE-COUNT.
019200     MOVE ZERO TO WS-NEXT-LOAN-ID.
019300     PERFORM READ-FIRST-MASTER-RECORD.
019400     PERFORM LOAD-ONE-MASTER-ENTRY
019500         UNTIL WS-MASTER-AT-END = "Y".
019600
019700 READ-FIRST-MASTER-RECORD.
019800     PERFORM READ-NEXT-MASTER-RECORD.
019900
020000 READ-NEXT-MASTER-RECORD.
020100     MOVE "N" TO WS-MASTER-AT-END.
020200     READ LOAN-MASTER-FILE NEXT RECORD
020300         AT END MOVE "Y" TO WS-MASTER-AT-END.
020400
020500 LOAD-ONE-MASTER-ENTRY.
020600     ADD 1 TO WS-LOAN-TABLE-COUNT.
020700     SET LOAN-TABLE-INDEX TO WS-LOAN-TABLE-COUNT.
020800     MOVE LMAST-LOAN-ID         TO WT-LOAN-ID(LOAN-TABLE-INDEX).
020900     MOVE LMAST-LOAN-AMOUNT     TO WT-LOAN-AMOUNT(LOAN-TABLE-INDEX).
021000     MOVE LMAST-INTEREST-RATE   TO WT-INTEREST-RATE(LOAN-TABLE-INDEX).
021100     MOVE LMAST-TERM-MONTHS     TO WT-TERM-MONTHS(LOAN-TABLE-INDEX).
021200     MOVE LMAST-MONTHLY-PAYMENT TO WT-MONTHLY-PAYMENT(LOAN-TABLE-INDEX).
021300     MOVE LMAST-CREATED-DATE    TO WT-CREATED-DATE(LOAN-TABLE-INDEX).
021400     IF LMAST-LOAN-ID > WS-NEXT-LOAN-ID
021500         MOVE LMAST-LOAN-ID TO WS-NEXT-LOAN-ID.
021600     PERFORM READ-NEXT-MASTER-RECORD.
021700
021800*-----------------------------------------------------------
021900* Read one, read next.
022000*-----------------------------------------------------------
022100 READ-NEXT-REQUEST-RECORD.
022200     MOVE "N" TO WS-REQUEST-AT-END.
022300     READ LOAN-REQUEST-FILE NEXT RECORD
022400         AT END MOVE "Y" TO WS-REQUEST-AT-END.
022500
022600*-----------------------------------------------------------
022700* One request in, one response out (or a rejection logged).
022800* Single-entry/single-exit block -- GO TO skips the pricing
022900* and response steps when the request fails edit, the house
023000* standard for a linear read/validate/process chain.            LN0360
023100*-----------------------------------------------------------
023200 PROCESS-ONE-REQUEST.
023300     ADD 1 TO WT-REQUESTS-READ.
023400     MOVE REQ-LOAN-AMOUNT     TO WS-CURR-LOAN-AMOUNT.
023500     MOVE REQ-INTEREST-RATE   TO WS-CURR-INTEREST-RATE.
023600     MOVE REQ-TERM-MONTHS     TO WS-CURR-TERM-MONTHS.
023700
023800     PERFORM VALIDATE-THE-REQUEST.
023900     IF WS-REQUEST-IS-VALID NOT = "Y"
024000         GO TO PROCESS-ONE-REQUEST-REJECT.
024100
024200     PERFORM PROCESS-THE-VALID-REQUEST.
024300     GO TO PROCESS-ONE-REQUEST-READ-NEXT.
024400
024500 PROCESS-ONE-REQUEST-REJECT.
024600     PERFORM LOG-REJECTED-REQUEST.
024700
024800 PROCESS-ONE-REQUEST-READ-NEXT.
024900     PERFORM READ-NEXT-REQUEST-RECORD.
025000
025100 PROCESS-ONE-REQUEST-EXIT.
025200     EXIT.
025300
025400*-----------------------------------------------------------
025500* Loan pricing -- the monthly rate is derived fresh for
025600* every request, found or created, so a reused loan never
025700* prices its schedule off the rate left over from whatever
025800* loan this run happened to price last, and a 0% loan never
025900* inherits a nonzero rate left over from one either.            LN0355
026000*-----------------------------------------------------------
026100 PROCESS-THE-VALID-REQUEST.
026200     PERFORM FIND-LOAN-BY-KEY.
026300     PERFORM CALCULATE-MONTHLY-RATE.
026400     IF WS-LOAN-FOUND = "Y"
026500         ADD 1 TO WT-LOANS-REUSED
026600     ELSE
026700         PERFORM CREATE-NEW-LOAN.
026800     PERFORM PRINT-LOAN-RESPONSE.
026900
027000*-----------------------------------------------------------
027100* Validator -- messages must match the service's wording.
027200*-----------------------------------------------------------
027300 VALIDATE-THE-REQUEST.
027400     MOVE "Y" TO WS-REQUEST-IS-VALID.
027500     MOVE SPACE TO WS-VALIDATION-MESSAGE.
027600     PERFORM EDIT-LOAN-AMOUNT.
027700     IF WS-REQUEST-IS-VALID = "Y"
027800         PERFORM EDIT-INTEREST-RATE.
027900     IF WS-REQUEST-IS-VALID = "Y"
028000         PERFORM EDIT-TERM-MONTHS.
028100
028200 EDIT-LOAN-AMOUNT.
028300     IF WS-CURR-LOAN-AMOUNT NOT > ZERO
028400         MOVE "N" TO WS-REQUEST-IS-VALID
028500         MOVE "Loan amount must be greater than zero"
028600             TO WS-VALIDATION-MESSAGE.
028700
028800 EDIT-INTEREST-RATE.
028900     IF WS-CURR-INTEREST-RATE < ZERO
029000         MOVE "N" TO WS-REQUEST-IS-VALID
029100         MOVE "Interest rate must be greater than or equal to zero"
029200             TO WS-VALIDATION-MESSAGE.
029300
029400 EDIT-TERM-MONTHS.
029500     IF WS-CURR-TERM-MONTHS NOT > ZERO
029600         MOVE "N" TO WS-REQUEST-IS-VALID
029700         MOVE "Term must be greater than zero"
029800             TO WS-VALIDATION-MESSAGE.
029900
030000 LOG-REJECTED-REQUEST.
030100     ADD 1 TO WT-REQUESTS-REJECTED.
030200     MOVE SPACE TO WS-LOG-LINE.
030300     STRING "REJECTED  AMT="    DELIMITED BY SIZE
030400            WS-CURR-LOAN-AMOUNT DELIMITED BY SIZE
030500            " RATE="            DELIMITED BY SIZE
030600            WS-CURR-INTEREST-RATE DELIMITED BY SIZE
030700            " TERM="            DELIMITED BY SIZE
030800            WS-CURR-TERM-MONTHS DELIMITED BY SIZE
030900            "  "                DELIMITED BY SIZE
031000            WS-VALIDATION-MESSAGE DELIMITED BY SIZE
031100         INTO WS-LOG-LINE.
031200     WRITE LOAN-LOG-RECORD FROM WS-LOG-LINE.
031300
031400*-----------------------------------------------------------
031500* Loan lookup -- amount+rate+term is the business key.
031600* Plain indexed scan bounded by the high-used mark; see
031700* the 2009-03-11 change note above for why this is not a
031800* SEARCH of the whole 2000-row table.                               LN0271
031900*-----------------------------------------------------------
032000 FIND-LOAN-BY-KEY.
032100     MOVE "N" TO WS-LOAN-FOUND.
032200     SET LOAN-TABLE-INDEX TO 1.
032300     PERFORM TEST-ONE-TABLE-ENTRY
032400         UNTIL WS-LOAN-FOUND = "Y"
032500            OR LOAN-TABLE-INDEX > WS-LOAN-TABLE-COUNT.
032600     IF WS-LOAN-FOUND = "Y"
032700         PERFORM MOVE-FOUND-LOAN-TO-WORK-AREA.
032800
032900 TEST-ONE-TABLE-ENTRY.
033000     IF WT-LOAN-AMOUNT(LOAN-TABLE-INDEX)   = WS-CURR-LOAN-AMOUNT
033100        AND WT-INTEREST-RATE(LOAN-TABLE-INDEX) = WS-CURR-INTEREST-RATE
033200        AND WT-TERM-MONTHS(LOAN-TABLE-INDEX) = WS-CURR-TERM-MONTHS
033300         MOVE "Y" TO WS-LOAN-FOUND
033400     ELSE
033500         SET LOAN-TABLE-INDEX UP BY 1.
033600
033700 MOVE-FOUND-LOAN-TO-WORK-AREA.
033800     MOVE WT-LOAN-ID(LOAN-TABLE-INDEX)
033900         TO WS-LOAN-ID.
034000     MOVE WT-MONTHLY-PAYMENT(LOAN-TABLE-INDEX)
034100         TO WS-MONTHLY-PAYMENT.
034200     MOVE WT-CREATED-DATE(LOAN-TABLE-INDEX)
034300         TO WS-CREATED-DATE.
034400     MOVE "N" TO WS-LOAN-IS-NEW.
034500
034600*-----------------------------------------------------------
034700* New loan -- assign the next id, price the payment, post
034800* the master record and add the loan to the in-memory table
034900* so a later request in this same run can find it too.
035000*-----------------------------------------------------------
035100 CREATE-NEW-LOAN.
035200     MOVE "Y" TO WS-LOAN-IS-NEW.
035300     PERFORM ASSIGN-NEXT-LOAN-ID.
035400     PERFORM CALCULATE-MONTHLY-PAYMENT.
035500     MOVE WS-RUN-DATE-CCYYMMDD TO WS-CREATED-DATE.
035600     PERFORM ADD-LOAN-TO-TABLE.
035700     PERFORM WRITE-LOAN-MASTER-RECORD.
035800     ADD 1 TO WT-LOANS-CREATED.
035900
036000 ASSIGN-NEXT-LOAN-ID.
036100     ADD 1 TO WS-NEXT-LOAN-ID.
036200     MOVE WS-NEXT-LOAN-ID TO WS-LOAN-ID.
036300
036400 ADD-LOAN-TO-TABLE.
036500     ADD 1 TO WS-LOAN-TABLE-COUNT.
036600     SET LOAN-TABLE-INDEX TO WS-LOAN-TABLE-COUNT.
036700     MOVE WS-LOAN-ID            TO WT-LOAN-ID(LOAN-TABLE-INDEX).
036800     MOVE WS-CURR-LOAN-AMOUNT   TO WT-LOAN-AMOUNT(LOAN-TABLE-INDEX).
036900     MOVE WS-CURR-INTEREST-RATE TO WT-INTEREST-RATE(LOAN-TABLE-INDEX).
037000     MOVE WS-CURR-TERM-MONTHS   TO WT-TERM-MONTHS(LOAN-TABLE-INDEX).
037100     MOVE WS-MONTHLY-PAYMENT    TO WT-MONTHLY-PAYMENT(LOAN-TABLE-INDEX).
037200     MOVE WS-CREATED-DATE       TO WT-CREATED-DATE(LOAN-TABLE-INDEX).
037300
037400*-----------------------------------------------------------
037500* Master record -- the branch/officer/product fields and the
037600* maturity and last-maintenance stamps come along for free
037700* off the request record and the run date (see LN-0365).        LN0365
037800*-----------------------------------------------------------
037900 WRITE-LOAN-MASTER-RECORD.
038000     MOVE WS-LOAN-ID            TO LMAST-LOAN-ID.
038100     MOVE WS-CURR-LOAN-AMOUNT   TO LMAST-LOAN-AMOUNT.
038200     MOVE WS-CURR-INTEREST-RATE TO LMAST-INTEREST-RATE.
038300     MOVE WS-CURR-TERM-MONTHS   TO LMAST-TERM-MONTHS.
038400     MOVE WS-MONTHLY-PAYMENT    TO LMAST-MONTHLY-PAYMENT.
038500     MOVE WS-CREATED-DATE       TO LMAST-CREATED-DATE.
038600     MOVE "A" TO LMAST-STATUS.
038700     MOVE REQ-BRANCH-CODE       TO LMAST-BRANCH-CODE.
038800     MOVE REQ-OFFICER-CODE      TO LMAST-OFFICER-CODE.
038900     MOVE REQ-PRODUCT-CODE      TO LMAST-PRODUCT-CODE.
039000     MOVE REQ-REGION-CODE       TO LMAST-REGION-CODE.
039100     MOVE REQ-COLLATERAL-CODE   TO LMAST-COLLATERAL-CODE.
039200     MOVE "F" TO LMAST-RATE-TYPE.
039300     MOVE "M" TO LMAST-PAYMENT-FREQUENCY.
039400     MOVE WS-CURR-TERM-MONTHS  TO WS-PAYMENT-NUMBER.
039500     PERFORM ADD-MONTHS-TO-RUN-DATE.
039600     MOVE WS-SCHEDULE-PAYMENT-DATE TO LMAST-MATURITY-DATE.
039700     MOVE WS-RUN-DATE-CCYYMMDD TO LMAST-LAST-MAINT-DATE.
039800     DIVIDE WS-TODAY-HMSD BY 100 GIVING LMAST-LAST-MAINT-TIME.
039900     MOVE "LNCALC01" TO LMAST-LAST-MAINT-USER.
040000     MOVE "BT" TO LMAST-RECORD-SOURCE.
040100     COMPUTE LMAST-CONTROL-TOTAL = WS-CURR-LOAN-AMOUNT.
040200     WRITE LOAN-MASTER-RECORD.
040300
040400*-----------------------------------------------------------
040500* Monthly payment -- zero-rate loans split evenly, every
040600* other loan uses the annuity formula at a ten-decimal
040700* monthly rate (see the 2016-01-08 note above).
040800*-----------------------------------------------------------
040900 CALCULATE-MONTHLY-PAYMENT.
041000     IF WS-CURR-INTEREST-RATE = ZERO
041100         PERFORM CALCULATE-ZERO-RATE-PAYMENT
041200     ELSE
041300         PERFORM CALCULATE-ANNUITY-PAYMENT.
041400
041500 CALCULATE-ZERO-RATE-PAYMENT.
041600     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
041700         WS-CURR-LOAN-AMOUNT / WS-CURR-TERM-MONTHS.
041800
041900*---------------------------------------------------------
042000* Annuity factor (1+r) to the term, built up one month at
042100* a time the way CMPINT03 compounds WORKING-PRINCIPAL --
042200* the ten-decimal monthly rate needs every COMPUTE ROUNDED
042300* along the way to hold the 360-month case to the penny.
042400* CALCULATE-MONTHLY-RATE itself now runs once per request
042500* from PROCESS-THE-VALID-REQUEST, ahead of this paragraph,       LN0355
042600* so WS-MONTHLY-RATE is never whatever a prior loan left it.
042700*---------------------------------------------------------
042800 CALCULATE-ANNUITY-PAYMENT.
042900     MOVE 1 TO WS-ANNUITY-FACTOR.
043000     PERFORM COMPOUND-ONE-FACTOR-MONTH
043100         VARYING WS-FACTOR-MONTH FROM 1 BY 1
043200         UNTIL WS-FACTOR-MONTH > WS-CURR-TERM-MONTHS.
043300     COMPUTE WS-FACTOR-LESS-ONE =
043400         WS-ANNUITY-FACTOR - 1.
043500     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
043600         (WS-CURR-LOAN-AMOUNT * WS-MONTHLY-RATE * WS-ANNUITY-FACTOR)
043700             / WS-FACTOR-LESS-ONE.
043800
043900 COMPOUND-ONE-FACTOR-MONTH.
044000     COMPUTE WS-ANNUITY-FACTOR ROUNDED =
044100         WS-ANNUITY-FACTOR * (1 + WS-MONTHLY-RATE).
044200
044300 CALCULATE-MONTHLY-RATE.
044400     COMPUTE WS-MONTHLY-RATE ROUNDED =
044500         WS-CURR-INTEREST-RATE / 1200.
044600
044700*-----------------------------------------------------------
044800* Schedule build -- one pass per loan, whether the loan is
044900* brand new or one we have seen before (see the 2021-05-03
045000* note above -- reused loans are never re-written to the          LN0340
045100* schedule file, only rebuilt here in memory).
045200*-----------------------------------------------------------
045300 GENERATE-SCHEDULE-IN-MEMORY.
045400     MOVE WS-CURR-LOAN-AMOUNT TO WS-REMAINING-BALANCE.
045500     MOVE ZERO TO WS-LOAN-TOTAL-PAYMENTS.
045600     MOVE ZERO TO WS-LOAN-TOTAL-INTEREST.
045700     MOVE ZERO TO WS-LOAN-TOTAL-PRINCIPAL.
045800     PERFORM CALCULATE-ONE-PAYMENT
045900         VARYING WS-PAYMENT-NUMBER FROM 1 BY 1
046000         UNTIL WS-PAYMENT-NUMBER > WS-CURR-TERM-MONTHS.
046100
046200 CALCULATE-ONE-PAYMENT.
046300     IF WS-PAYMENT-NUMBER = WS-CURR-TERM-MONTHS
046400         PERFORM CALCULATE-FINAL-PAYMENT
046500     ELSE
046600         PERFORM CALCULATE-REGULAR-PAYMENT.
046700
046800     PERFORM ADD-MONTHS-TO-RUN-DATE.
046900
047000     ADD WS-PAYMENT-THIS-MONTH  TO WS-LOAN-TOTAL-PAYMENTS.
047100     ADD WS-INTEREST-THIS-MONTH TO WS-LOAN-TOTAL-INTEREST.
047200     ADD WS-PRINCIPAL-THIS-MONTH TO WS-LOAN-TOTAL-PRINCIPAL.
047300
047400     IF WS-LOAN-IS-NEW = "Y"
047500         PERFORM WRITE-ONE-SCHEDULE-RECORD.
047600
047700     PERFORM PRINT-ONE-SCHEDULE-LINE.
047800
047900 CALCULATE-REGULAR-PAYMENT.
048000     COMPUTE WS-INTEREST-THIS-MONTH ROUNDED =
048100         WS-REMAINING-BALANCE * WS-MONTHLY-RATE.
048200     MOVE WS-MONTHLY-PAYMENT TO WS-PAYMENT-THIS-MONTH.
048300     COMPUTE WS-PRINCIPAL-THIS-MONTH =
048400         WS-PAYMENT-THIS-MONTH - WS-INTEREST-THIS-MONTH.
048500     COMPUTE WS-REMAINING-BALANCE =
048600         WS-REMAINING-BALANCE - WS-PRINCIPAL-THIS-MONTH.
048700
048800 CALCULATE-FINAL-PAYMENT.
048900     COMPUTE WS-INTEREST-THIS-MONTH ROUNDED =
049000         WS-REMAINING-BALANCE * WS-MONTHLY-RATE.
049100     MOVE WS-REMAINING-BALANCE TO WS-PRINCIPAL-THIS-MONTH.
049200     COMPUTE WS-PAYMENT-THIS-MONTH =
049300         WS-PRINCIPAL-THIS-MONTH + WS-INTEREST-THIS-MONTH.
049400     MOVE ZERO TO WS-REMAINING-BALANCE.
049500
049600*-----------------------------------------------------------
049700* Schedule detail -- branch, status and the last-maintenance
049800* stamp ride along the same way they do on the master record       LN0375
049900* (see LN-0375).
050000*-----------------------------------------------------------
050100 WRITE-ONE-SCHEDULE-RECORD.
050200     MOVE WS-LOAN-ID              TO LSKED-LOAN-ID.
050300     MOVE WS-PAYMENT-NUMBER       TO LSKED-PAYMENT-NUMBER.
050400     MOVE WS-SCHEDULE-PAYMENT-DATE TO LSKED-PAYMENT-DATE.
050500     MOVE WS-PAYMENT-THIS-MONTH   TO LSKED-TOTAL-PAYMENT.
050600     MOVE WS-INTEREST-THIS-MONTH  TO LSKED-INTEREST.
050700     MOVE WS-PRINCIPAL-THIS-MONTH TO LSKED-PRINCIPAL.
050800     MOVE WS-REMAINING-BALANCE    TO LSKED-REMAINING-BALANCE.
050900     MOVE REQ-BRANCH-CODE         TO LSKED-BRANCH-CODE.
051000     MOVE "S" TO LSKED-STATUS.
051100     MOVE WS-RUN-DATE-CCYYMMDD    TO LSKED-CREATED-DATE.
051200     DIVIDE WS-TODAY-HMSD BY 100 GIVING LSKED-CREATED-TIME.
051300     MOVE WS-RUN-DATE-CCYYMMDD    TO LSKED-LAST-MAINT-DATE.
051400     MOVE "LNCALC01" TO LSKED-LAST-MAINT-USER.
051500     MOVE "BT" TO LSKED-RECORD-SOURCE.
051600     MOVE WS-RUN-DATE-CCYYMMDD    TO LSKED-RUN-ID.
051700     WRITE LOAN-SCHEDULE-RECORD.
051800     ADD 1 TO WT-SCHEDULE-RECS-WRITTEN.
051900
052000*-----------------------------------------------------------
052100* Response report -- one header block per request, one
052200* detail line per schedule month, one total line per loan.
052300* Modelled on SLSRPT04's store/division/department totals.
052400*-----------------------------------------------------------
052500 PRINT-LOAN-RESPONSE.
052600     PERFORM BUILD-RESPONSE-HEADER-LINE.
052700     PERFORM PRINT-RESPONSE-HEADER.
052800     PERFORM GENERATE-SCHEDULE-IN-MEMORY.
052900     PERFORM PRINT-LOAN-CONTROL-TOTALS.
053000
053100 BUILD-RESPONSE-HEADER-LINE.
053200     MOVE WS-CURR-LOAN-AMOUNT   TO WS-PRINT-LOAN-AMOUNT.
053300     MOVE WS-CURR-INTEREST-RATE TO WS-PRINT-INTEREST-RATE.
053400     MOVE WS-MONTHLY-PAYMENT    TO WS-PRINT-MONTHLY-PAYMENT.
053500
053600 PRINT-RESPONSE-HEADER.
053700     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
053800         PERFORM START-NEXT-PAGE.
053900     MOVE WS-HEADER-LINE TO LOAN-REPORT-RECORD.
054000     PERFORM WRITE-TO-REPORT.
054100     MOVE WS-COLUMN-LINE TO LOAN-REPORT-RECORD.
054200     PERFORM WRITE-TO-REPORT.
054300
054400 BUILD-SCHEDULE-DETAIL-LINE.
054500     MOVE WS-PAYMENT-NUMBER        TO WS-PRINT-PAYMENT-NUMBER.
054600     MOVE WS-SCHEDULE-PAYMENT-DATE TO WS-DATE-CCYYMMDD.
054700     PERFORM FORMAT-A-DATE.
054800     MOVE WS-FORMATTED-DATE        TO WS-PRINT-PAYMENT-DATE.
054900     MOVE WS-PAYMENT-THIS-MONTH    TO WS-PRINT-TOTAL-PAYMENT.
055000     MOVE WS-INTEREST-THIS-MONTH   TO WS-PRINT-INTEREST.
055100     MOVE WS-PRINCIPAL-THIS-MONTH  TO WS-PRINT-PRINCIPAL.
055200     MOVE WS-REMAINING-BALANCE     TO WS-PRINT-BALANCE.
055300
055400 PRINT-ONE-SCHEDULE-LINE.
055500     PERFORM BUILD-SCHEDULE-DETAIL-LINE.
055600     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
055700         PERFORM START-NEXT-PAGE.
055800     MOVE WS-DETAIL-LINE TO LOAN-REPORT-RECORD.
055900     PERFORM WRITE-TO-REPORT.
056000
056100 PRINT-LOAN-CONTROL-TOTALS.
056200     MOVE SPACE TO WS-TOTAL-LINE.
056300     MOVE "LOAN TOTAL:       " TO WS-TOTAL-LITERAL.
056400     MOVE WS-LOAN-TOTAL-PAYMENTS  TO WS-PRINT-TOTAL-PAYMENTS.
056500     MOVE WS-LOAN-TOTAL-INTEREST  TO WS-PRINT-TOTAL-INTEREST.
056600     MOVE WS-LOAN-TOTAL-PRINCIPAL TO WS-PRINT-TOTAL-PRINCIPAL.
056700     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
056800         PERFORM START-NEXT-PAGE.
056900     MOVE WS-TOTAL-LINE TO LOAN-REPORT-RECORD.
057000     PERFORM WRITE-TO-REPORT.
057100     PERFORM LINE-FEED.
057200
057300*-----------------------------------------------------------
057400* End of run totals line, printed after the last response.
057500*-----------------------------------------------------------
057600 PRINT-RUN-TOTALS.
057700     MOVE WT-REQUESTS-READ     TO WS-PRINT-REQUESTS-READ.
057800     MOVE WT-REQUESTS-REJECTED TO WS-PRINT-REQ-REJECTED.
057900     MOVE WT-LOANS-CREATED     TO WS-PRINT-LOANS-CREATED.
058000     MOVE WT-LOANS-REUSED      TO WS-PRINT-LOANS-REUSED.
058100     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
058200         PERFORM START-NEXT-PAGE.
058300     MOVE WS-RUN-TOTALS-LINE TO LOAN-REPORT-RECORD.
058400     PERFORM WRITE-TO-REPORT.
058500
058600*-----------------------------------------------------------
058700* Printing and paging routines, SLSRPT04-style.
058800*-----------------------------------------------------------
058900 WRITE-TO-REPORT.
059000     WRITE LOAN-REPORT-RECORD BEFORE ADVANCING 1.
059100     ADD 1 TO WS-LINE-COUNT.
059200
059300 LINE-FEED.
059400     MOVE SPACE TO LOAN-REPORT-RECORD.
059500     PERFORM WRITE-TO-REPORT.
059600
059700 START-NEXT-PAGE.
059800     PERFORM END-LAST-PAGE.
059900     PERFORM START-NEW-PAGE.
060000
060100 START-NEW-PAGE.
060200     ADD 1 TO WS-PAGE-NUMBER.
060300     MOVE WS-PAGE-NUMBER TO WS-PRINT-PAGE-NUMBER.
060400     MOVE WS-TITLE-LINE TO LOAN-REPORT-RECORD.
060500     PERFORM WRITE-TO-REPORT.
060600     PERFORM LINE-FEED.
060700
060800 END-LAST-PAGE.
060900     IF WS-PAGE-NUMBER > 0
061000         PERFORM FORM-FEED.
061100     MOVE ZERO TO WS-LINE-COUNT.
061200
061300 FORM-FEED.
061400     MOVE SPACE TO LOAN-REPORT-RECORD.
061500     WRITE LOAN-REPORT-RECORD BEFORE ADVANCING C01.
061600
061700     COPY "PLLNDAT.CBL".
