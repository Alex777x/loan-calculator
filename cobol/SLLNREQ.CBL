000100*-----------------------------------------------------------
000200* SLLNREQ.CBL
000300* FILE-CONTROL SELECT for the loan calculation request file.
000400* One fixed-layout request per line; amount, rate, term.
000500*-----------------------------------------------------------
000600* 1987-11-09 RFH  #LN-0001  Original select for the pilot           LN0001
000700*                           annuity-schedule run.
000800* 1993-02-18 RFH  #LN-0042  Re-pointed logical name from            LN0042
000900*                           "LOANIN" to "LNREQ" to match the
001000*                           rest of the LN file set.
001100*-----------------------------------------------------------
001200     SELECT LOAN-REQUEST-FILE
001300         ASSIGN TO "LNREQ"
001400         ORGANIZATION IS LINE SEQUENTIAL.
