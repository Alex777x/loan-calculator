000100*-----------------------------------------------------------
000200* SLLNMAST.CBL
000300* FILE-CONTROL SELECT for the loan master file.
000400* Loans are keyed by amount+rate+term in the business sense
000500* but the file itself stays plain sequential; the run loads
000600* it into a table at start-up and does the key match there
000700* (see WSLNWRK.CBL) -- a full scan is cheap at our volumes.
000800*-----------------------------------------------------------
000900* 1987-11-09 RFH  #LN-0001  Original select.                        LN0001
001000*-----------------------------------------------------------
001100     SELECT LOAN-MASTER-FILE
001200         ASSIGN TO "LNMAST"
001300         ORGANIZATION IS SEQUENTIAL.
