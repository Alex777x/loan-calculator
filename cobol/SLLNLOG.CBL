000100*-----------------------------------------------------------
000200* SLLNLOG.CBL
000300* FILE-CONTROL SELECT for the run log file.  Holds validation
000400* error lines and the end-of-run totals line.
000500*-----------------------------------------------------------
000600* 1987-11-09 RFH  #LN-0001  Original select.                        LN0001
000700*-----------------------------------------------------------
000800     SELECT LOAN-LOG-FILE
000900         ASSIGN TO "LNLOG"
001000         ORGANIZATION IS LINE SEQUENTIAL.
