000100*-----------------------------------------------------------
000200* FDLNLOG.CBL
000300* FD for the run log file.
000400*-----------------------------------------------------------
000500* 1987-11-09 RFH  #LN-0001  Original layout.                        LN0001
000600*-----------------------------------------------------------
000700 FD  LOAN-LOG-FILE
000800     LABEL RECORDS ARE OMITTED.
000900
001000 01  LOAN-LOG-RECORD              PIC X(100).
