000100*-----------------------------------------------------------
000200* FDLNSKED.CBL
000300* FD and record layout for the schedule detail file.
000400* One row per month of a loan's amortization schedule.
000500*-----------------------------------------------------------
000600* 1987-11-09 RFH  #LN-0001  Original layout.                        LN0001
000700* 2023-05-02 DKR  #LN-0375  Added the branch code, a posting        LN0375
000800*                           status byte, the last-maintenance
000900*                           stamp and a run id so Operations
001000*                           can trace a schedule row back to
001100*                           the run that posted it, the same
001200*                           housekeeping LN-0365 just added
001300*                           to the master file.
001400*-----------------------------------------------------------
001500 FD  LOAN-SCHEDULE-FILE
001600     LABEL RECORDS ARE OMITTED.
001700
001800 01  LOAN-SCHEDULE-RECORD.
001900     05  LSKED-LOAN-ID            PIC 9(6).
002000     05  LSKED-PAYMENT-NUMBER     PIC 9(4).
002100     05  LSKED-PAYMENT-DATE       PIC 9(8).
002200     05  LSKED-TOTAL-PAYMENT      PIC S9(9)V99.
002300     05  LSKED-INTEREST           PIC S9(9)V99.
002400     05  LSKED-PRINCIPAL          PIC S9(9)V99.
002500     05  LSKED-REMAINING-BALANCE  PIC S9(9)V99.
002600     05  LSKED-BRANCH-CODE        PIC X(4).
002700     05  LSKED-STATUS             PIC X.
002800         88  LSKED-STATUS-SCHEDULED VALUE "S".
002900         88  LSKED-STATUS-POSTED    VALUE "P".
003000         88  LSKED-STATUS-REVERSED  VALUE "R".
003100     05  LSKED-CREATED-DATE       PIC 9(8).
003200     05  LSKED-CREATED-TIME       PIC 9(6).
003300     05  LSKED-LAST-MAINT-DATE    PIC 9(8).
003400     05  LSKED-LAST-MAINT-USER    PIC X(8).
003500     05  LSKED-RECORD-SOURCE      PIC XX.
003600         88  LSKED-SOURCE-BATCH     VALUE "BT".
003700         88  LSKED-SOURCE-CONVERTED VALUE "CV".
003800     05  LSKED-RUN-ID             PIC 9(8).
003900     05  FILLER                   PIC X(10).
