000100*-----------------------------------------------------------
000200* FDLNRPT.CBL
000300* FD for the response/report print file.  The program builds
000400* each line in WORKING-STORAGE (WSLNWRK.CBL) and MOVEs it
000500* here just before the WRITE, the way SLSRPT04 builds
000600* TITLE-LINE/DETAIL-LINE/TOTAL-LINE and moves them to
000700* PRINTER-RECORD.
000800*-----------------------------------------------------------
000900* 1987-11-09 RFH  #LN-0001  Original layout.                        LN0001
001000*-----------------------------------------------------------
001100 FD  LOAN-REPORT-FILE
001200     LABEL RECORDS ARE OMITTED.
001300
001400 01  LOAN-REPORT-RECORD           PIC X(132).
