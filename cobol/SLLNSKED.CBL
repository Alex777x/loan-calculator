000100*-----------------------------------------------------------
000200* SLLNSKED.CBL
000300* FILE-CONTROL SELECT for the schedule detail file.
000400* Written in loan id / payment number order, one record per
000500* month of a new loan.  Never rewritten -- a reused loan's
000600* schedule is rebuilt in memory instead of being re-read.
000700*-----------------------------------------------------------
000800* 1987-11-09 RFH  #LN-0001  Original select.                        LN0001
000900*-----------------------------------------------------------
001000     SELECT LOAN-SCHEDULE-FILE
001100         ASSIGN TO "LNSKED"
001200         ORGANIZATION IS SEQUENTIAL.
