000100*-----------------------------------------------------------
000200* PLLNDAT.CBL
000300* Procedure library copy -- date routines for the loan run.
000400* Copied in at the tail of PROCEDURE DIVISION, the way
000500* VCHPAY01 pulls in PLDATE01.CBL.  Three jobs:
000600*   GET-THE-RUN-DATE       -- today's date, CCYYMMDD.
000700*   ADD-MONTHS-TO-RUN-DATE -- run date plus N months, with
000800*                             the day clamped to the last
000900*                             day of the target month.
001000*   FORMAT-A-DATE          -- CCYYMMDD to "CCYY-MM-DD" for
001100*                             the printed schedule lines.
001200*-----------------------------------------------------------
001300* 1987-11-09 RFH  #LN-0001  Original routines, lifted from          LN0001
001400*                           the DATE05/CURDAT pair and cut
001500*                           down to what this run needs.
001600* 1998-09-14 RFH  #LN-0099  Y2K: GET-THE-RUN-DATE now pulls         LN0099
001700*                           the century from FUNCTION
001800*                           CURRENT-DATE instead of a 2-digit
001900*                           year and an "assume 19" pivot.
002000* 2016-01-08 JKW  #LN-0301  Added the month-end clamp --            LN0301
002100*                           a 31st-of-the-month loan was
002200*                           posting a February 31st payment
002300*                           date before this fix.
002350* 2022-11-14 DKR  #LN-0360  Rewrote CHECK-LEAP-YEAR's triple-       LN0360
002360*                           nested IF as an early-exit GO TO
002370*                           chain, PERFORMed THRU its own EXIT
002380*                           paragraph, to match the house
002390*                           standard the 1990 coding review
002395*                           asked us to use for this kind of
002398*                           either/or test.
002400*-----------------------------------------------------------
002500 GET-THE-RUN-DATE.
002600     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELD.
002700     MOVE WS-TODAY-CYMD TO WS-RUN-DATE-CCYYMMDD.
002800
002900*---------------------------------------------------------
003000* USAGE:
003100*  MOVE the run date TO WS-RUN-DATE-CCYYMMDD.
003200*  MOVE the month count TO WS-PAYMENT-NUMBER.
003300*  PERFORM ADD-MONTHS-TO-RUN-DATE.
003400* RETURNS:
003500*  WS-SCHEDULE-PAYMENT-DATE, CCYYMMDD, with the day clamped
003600*  to the last day of the target month when the run date's
003700*  day of month does not exist there (the 31st plus one
003800*  month becomes the last day of the following month).
003900*---------------------------------------------------------
004000 ADD-MONTHS-TO-RUN-DATE.
004100     MOVE WS-RUN-DATE-CCYYMMDD TO WS-DATE-CCYYMMDD.
004200     COMPUTE WS-RUN-YEAR  = WS-DATE-CC * 100 + WS-DATE-YY.
004300     MOVE WS-DATE-MM TO WS-RUN-MONTH.
004400     MOVE WS-DATE-DD TO WS-RUN-DAY.
004500
004600     COMPUTE WS-ABS-MONTHS =
004700         (WS-RUN-YEAR * 12) + (WS-RUN-MONTH - 1) +
004800          WS-PAYMENT-NUMBER.
004900
005000     DIVIDE WS-ABS-MONTHS BY 12
005100         GIVING WS-MONTH-QUOTIENT
005200         REMAINDER WS-MONTH-REMAINDER.
005300
005400     MOVE WS-MONTH-QUOTIENT TO WS-TARGET-YEAR.
005500     COMPUTE WS-TARGET-MONTH = WS-MONTH-REMAINDER + 1.
005600
005700     PERFORM GET-DAYS-IN-TARGET-MONTH.
005800
005900     IF WS-RUN-DAY > WS-DAYS-IN-TARGET-MONTH
006000         MOVE WS-DAYS-IN-TARGET-MONTH TO WS-TARGET-DAY
006100     ELSE
006200         MOVE WS-RUN-DAY TO WS-TARGET-DAY.
006300
006400     COMPUTE WS-SCHEDULE-PAYMENT-DATE =
006500         (WS-TARGET-YEAR * 10000) +
006600         (WS-TARGET-MONTH * 100) +
006700          WS-TARGET-DAY.
006800
006900 GET-DAYS-IN-TARGET-MONTH.
007000     MOVE WS-DAYS-IN-MONTH-TABLE(WS-TARGET-MONTH)
007100         TO WS-DAYS-IN-TARGET-MONTH.
007200
007300     IF WS-TARGET-MONTH = 2
007400         PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT
007500         IF WS-LEAP-YEAR-FLAG = "Y"
007600             MOVE 29 TO WS-DAYS-IN-TARGET-MONTH.
007700
007800*---------------------------------------------------------
007900* A leap year is any year evenly divisible by 400, or by 4
008000* but not by 100 (same rule DATE05 used for CHECK-DATE).
008100*---------------------------------------------------------
008200 CHECK-LEAP-YEAR.
008300     MOVE "N" TO WS-LEAP-YEAR-FLAG.
008400     DIVIDE WS-TARGET-YEAR BY 400
008500         GIVING WS-MONTH-QUOTIENT
008600         REMAINDER WS-MONTH-REMAINDER.
008700     IF WS-MONTH-REMAINDER = 0
008750         MOVE "Y" TO WS-LEAP-YEAR-FLAG
008770         GO TO CHECK-LEAP-YEAR-EXIT.
008800     DIVIDE WS-TARGET-YEAR BY 100
008850         GIVING WS-MONTH-QUOTIENT
008870         REMAINDER WS-MONTH-REMAINDER.
008900     IF WS-MONTH-REMAINDER = 0
008920         GO TO CHECK-LEAP-YEAR-EXIT.
009000     DIVIDE WS-TARGET-YEAR BY 4
009100         GIVING WS-MONTH-QUOTIENT
009200         REMAINDER WS-MONTH-REMAINDER.
009300     IF WS-MONTH-REMAINDER = 0
009400         MOVE "Y" TO WS-LEAP-YEAR-FLAG.
009500
009600 CHECK-LEAP-YEAR-EXIT.
009700     EXIT.
009800
010000*---------------------------------------------------------
010100* USAGE:
010200*  MOVE a date (CCYYMMDD) TO WS-DATE-CCYYMMDD.
010300*  PERFORM FORMAT-A-DATE.
010400* RETURNS:
010500*  WS-FORMATTED-DATE, "CCYY-MM-DD".
010600*---------------------------------------------------------
010700 FORMAT-A-DATE.
010800     MOVE SPACE TO WS-FORMATTED-DATE.
010900     MOVE WS-DATE-CC TO WS-FORMATTED-DATE(1:2).
011000     MOVE WS-DATE-YY TO WS-FORMATTED-DATE(3:2).
011100     MOVE "-" TO WS-FORMATTED-DATE(5:1).
011200     MOVE WS-DATE-MM TO WS-FORMATTED-DATE(6:2).
011300     MOVE "-" TO WS-FORMATTED-DATE(8:1).
011400     MOVE WS-DATE-DD TO WS-FORMATTED-DATE(9:2).
