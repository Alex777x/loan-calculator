000100*-----------------------------------------------------------
000200* WSLNWRK.CBL
000300* Working storage for the loan annuity-schedule run:
000400* the in-memory loan table (stands in for the keyed lookup
000500* the business asked for without putting us on VSAM), run
000600* switches and counters, the amortization work fields, the
000700* control-break accumulators and the print-line layouts.
000800*-----------------------------------------------------------
000900* 1987-11-09 RFH  #LN-0001  Original working storage.               LN0001
001000* 1988-02-22 RFH  #LN-0014  Added WS-LOAN-TABLE-MAX as a 77         LN0014
001100*                           so operations can bump the size
001200*                           without hunting through the
001300*                           OCCURS clause.
001400* 1999-01-06 RFH  #LN-0099  Y2K: WS-DATE-CC now set from            LN0099
001500*                           FUNCTION CURRENT-DATE instead of
001600*                           the old "assume 19" pivot logic.
001700* 2003-04-17 JKW  #LN-0150  Added the per-loan control break        LN0150
001800*                           accumulators for SLSRPT04-style
001900*                           totals on the response report.
002000* 2016-01-08 JKW  #LN-0301  Added WS-ANNUITY-FACTOR at ten          LN0301
002100*                           decimal places -- two decimals
002200*                           was not enough precision to get
002300*                           the 360-month 5.5% case to match
002400*                           what Finance hand-calculated.
002500*-----------------------------------------------------------
002600 77  WS-LOAN-TABLE-MAX            PIC S9(4) COMP VALUE +2000.
002700 77  WS-LOAN-TABLE-COUNT          PIC S9(4) COMP VALUE +0.
002800 77  WS-SEARCH-INDEX              PIC S9(4) COMP VALUE +0.
002900 77  WS-NEXT-LOAN-ID              PIC S9(7) COMP VALUE +0.
003000 77  WS-PAYMENT-NUMBER            PIC S9(4) COMP VALUE +0.
003050 77  WS-FACTOR-MONTH              PIC S9(4) COMP VALUE +0.
003100 77  WS-LINE-COUNT                PIC S9(3) COMP VALUE +0.
003200 77  WS-PAGE-NUMBER               PIC S9(4) COMP VALUE +0.
003300 77  WS-MAXIMUM-LINES             PIC S9(3) COMP VALUE +55.
003400
003500 77  WS-REQUEST-AT-END            PIC X VALUE "N".
003550 77  WS-MASTER-AT-END             PIC X VALUE "N".
003600 77  WS-REQUEST-IS-VALID          PIC X VALUE "Y".
003700 77  WS-LOAN-FOUND                PIC X VALUE "N".
003800 77  WS-LOAN-IS-NEW               PIC X VALUE "N".
003900
004000 77  WS-VALIDATION-MESSAGE        PIC X(60) VALUE SPACE.
004100
004200*---------------------------------------------------------
004300* Current request / current loan work area.
004400*---------------------------------------------------------
004500 01  WS-CURRENT-REQUEST.
004600     05  WS-CURR-LOAN-AMOUNT      PIC S9(9)V99.
004700     05  WS-CURR-INTEREST-RATE    PIC S9(3)V9(4).
004800     05  WS-CURR-TERM-MONTHS      PIC 9(4).
004850     05  FILLER                   PIC X(10).
004900
005000 01  WS-CURRENT-LOAN.
005100     05  WS-LOAN-ID               PIC 9(6).
005200     05  WS-MONTHLY-PAYMENT       PIC S9(9)V99.
005300     05  WS-CREATED-DATE          PIC 9(8).
005350     05  FILLER                   PIC X(10).
005400
005500 01  WS-MONTHLY-RATE              PIC S9(3)V9(10).
005600 01  WS-ANNUITY-FACTOR            PIC S9(5)V9(10).
005700 01  WS-FACTOR-LESS-ONE           PIC S9(5)V9(10).
005800
005900*---------------------------------------------------------
006000* One month of the amortization schedule.
006100*---------------------------------------------------------
006200 01  WS-REMAINING-BALANCE         PIC S9(9)V99.
006300 01  WS-INTEREST-THIS-MONTH       PIC S9(9)V99.
006400 01  WS-PRINCIPAL-THIS-MONTH      PIC S9(9)V99.
006500 01  WS-PAYMENT-THIS-MONTH        PIC S9(9)V99.
006600 01  WS-SCHEDULE-PAYMENT-DATE     PIC 9(8).
006700
006800*---------------------------------------------------------
006900* Control break accumulators -- one loan is one break.
007000* Sum of principal must foot to the loan amount.
007100*---------------------------------------------------------
007200 01  WS-LOAN-TOTAL-PAYMENTS       PIC S9(9)V99.
007300 01  WS-LOAN-TOTAL-INTEREST       PIC S9(9)V99.
007400 01  WS-LOAN-TOTAL-PRINCIPAL      PIC S9(9)V99.
007500
007600*---------------------------------------------------------
007700* End of run totals.
007800*---------------------------------------------------------
007900 01  WS-RUN-TOTALS.
008000     05  WT-REQUESTS-READ         PIC S9(7) COMP VALUE +0.
008100     05  WT-REQUESTS-REJECTED     PIC S9(7) COMP VALUE +0.
008200     05  WT-LOANS-CREATED         PIC S9(7) COMP VALUE +0.
008300     05  WT-LOANS-REUSED          PIC S9(7) COMP VALUE +0.
008400     05  WT-SCHEDULE-RECS-WRITTEN PIC S9(7) COMP VALUE +0.
008450     05  FILLER                   PIC X(10).
008500
008600*---------------------------------------------------------
008700* In-memory loan master table, loaded once at start-up.
008800* The business key is amount + rate + term; we search it
008900* top to bottom the same way the file would be scanned.
009000*---------------------------------------------------------
009100 01  WS-LOAN-TABLE-AREA.
009200     05  WS-LOAN-TABLE-ENTRY OCCURS 2000 TIMES
009300             INDEXED BY LOAN-TABLE-INDEX.
009400         10  WT-LOAN-ID           PIC 9(6).
009500         10  WT-LOAN-AMOUNT       PIC S9(9)V99.
009600         10  WT-INTEREST-RATE     PIC S9(3)V9(4).
009700         10  WT-TERM-MONTHS       PIC 9(4).
009800         10  WT-MONTHLY-PAYMENT   PIC S9(9)V99.
009900         10  WT-CREATED-DATE      PIC 9(8).
009950         10  FILLER               PIC X(05).
010000
010100*---------------------------------------------------------
010200* Date work fields -- shared with PLLNDAT.CBL.
010300*---------------------------------------------------------
010400 01  WS-DATE-CCYYMMDD             PIC 9(8).
010500 01  FILLER REDEFINES WS-DATE-CCYYMMDD.
010600     05  WS-DATE-CC               PIC 99.
010700     05  WS-DATE-YY               PIC 99.
010800     05  WS-DATE-MM               PIC 99.
010900     05  WS-DATE-DD               PIC 99.
011000
011100 01  WS-FORMATTED-DATE            PIC X(10).
011200
011300 01  WS-CURRENT-DATE-FIELD        PIC X(21).
011400 01  FILLER REDEFINES WS-CURRENT-DATE-FIELD.
011500     05  WS-TODAY-CYMD            PIC 9(8).
011600     05  WS-TODAY-HMSD            PIC 9(8).
011700     05  WS-TODAY-GMT-OFF         PIC S9(4) SIGN LEADING SEPARATE.
011800
011900 01  WS-RUN-DATE-CCYYMMDD         PIC 9(8).
012000 01  WS-MONTH-QUOTIENT            PIC S9(4) COMP VALUE +0.
012100 01  WS-MONTH-REMAINDER           PIC S9(4) COMP VALUE +0.
012150 01  WS-ABS-MONTHS                PIC S9(8) COMP VALUE +0.
012160 01  WS-RUN-YEAR                  PIC 9(4) COMP VALUE +0.
012170 01  WS-RUN-MONTH                 PIC 99   COMP VALUE +0.
012180 01  WS-RUN-DAY                   PIC 99   COMP VALUE +0.
012190 01  WS-TARGET-YEAR               PIC 9(4) COMP VALUE +0.
012195 01  WS-TARGET-MONTH              PIC 99   COMP VALUE +0.
012196 01  WS-TARGET-DAY                PIC 99   COMP VALUE +0.
012197 01  WS-DAYS-IN-TARGET-MONTH      PIC 99   COMP VALUE +0.
012198 01  WS-LEAP-YEAR-FLAG            PIC X VALUE "N".
012200
012300*---------------------------------------------------------
012400* Days-in-month table, January through December, used by
012500* the add-months-and-clamp-to-month-end routine.  February
012600* is carried as 28; the leap test in PLLNDAT.CBL adds the
012700* 29th day back in when the target year calls for it.
012800*---------------------------------------------------------
012900 01  WS-DAYS-IN-MONTH-DATA.
013000     05  FILLER                   PIC 99 VALUE 31.
013100     05  FILLER                   PIC 99 VALUE 28.
013200     05  FILLER                   PIC 99 VALUE 31.
013300     05  FILLER                   PIC 99 VALUE 30.
013400     05  FILLER                   PIC 99 VALUE 31.
013500     05  FILLER                   PIC 99 VALUE 30.
013600     05  FILLER                   PIC 99 VALUE 31.
013700     05  FILLER                   PIC 99 VALUE 31.
013800     05  FILLER                   PIC 99 VALUE 30.
013900     05  FILLER                   PIC 99 VALUE 31.
014000     05  FILLER                   PIC 99 VALUE 30.
014100     05  FILLER                   PIC 99 VALUE 31.
014200 01  FILLER REDEFINES WS-DAYS-IN-MONTH-DATA.
014300     05  WS-DAYS-IN-MONTH-TABLE OCCURS 12 TIMES PIC 99.
014400
014500*---------------------------------------------------------
014600* Report print lines -- built here, MOVEd to the FD record
014700* just ahead of the WRITE, the SLSRPT04 way.
014800*---------------------------------------------------------
014900 01  WS-TITLE-LINE.
015000     05  FILLER                   PIC X(5) VALUE "RUN: ".
015100     05  WS-PRINT-RUN-DATE        PIC X(10).
015200     05  FILLER                   PIC X(30) VALUE SPACE.
015300     05  FILLER                   PIC X(27)
015400         VALUE "LOAN ANNUITY SCHEDULE RUN".
015500     05  FILLER                   PIC X(10) VALUE SPACE.
015600     05  FILLER                   PIC X(5) VALUE "PAGE:".
015700     05  WS-PRINT-PAGE-NUMBER     PIC ZZZ9.
015800     05  FILLER                   PIC X(41) VALUE SPACE.
015900
016000 01  WS-HEADER-LINE.
016100     05  FILLER                   PIC X(13) VALUE "LOAN AMOUNT: ".
016200     05  WS-PRINT-LOAN-AMOUNT     PIC ZZZ,ZZZ,ZZ9.99-.
016300     05  FILLER                   PIC X(4) VALUE SPACE.
016400     05  FILLER                   PIC X(14) VALUE "INTEREST RATE:".
016500     05  WS-PRINT-INTEREST-RATE   PIC ZZ9.9999.
016600     05  FILLER                   PIC X(4) VALUE SPACE.
016700     05  FILLER                   PIC X(16)
016800         VALUE "MONTHLY PAYMENT:".
016900     05  WS-PRINT-MONTHLY-PAYMENT PIC ZZZ,ZZZ,ZZ9.99-.
017000     05  FILLER                   PIC X(43) VALUE SPACE.
017100
017200 01  WS-COLUMN-LINE.
017300     05  FILLER PIC X(4)  VALUE "NO.".
017400     05  FILLER PIC X(3)  VALUE SPACE.
017500     05  FILLER PIC X(10) VALUE "PAYMT DATE".
017600     05  FILLER PIC X(3)  VALUE SPACE.
017700     05  FILLER PIC X(12) VALUE "TOTAL PYMT".
017800     05  FILLER PIC X(3)  VALUE SPACE.
017900     05  FILLER PIC X(12) VALUE "INTEREST".
018000     05  FILLER PIC X(3)  VALUE SPACE.
018100     05  FILLER PIC X(12) VALUE "PRINCIPAL".
018200     05  FILLER PIC X(3)  VALUE SPACE.
018300     05  FILLER PIC X(14) VALUE "BALANCE".
018400     05  FILLER PIC X(43) VALUE SPACE.
018500
018600 01  WS-DETAIL-LINE.
018700     05  WS-PRINT-PAYMENT-NUMBER  PIC ZZZ9.
018800     05  FILLER                   PIC X(3) VALUE SPACE.
018900     05  WS-PRINT-PAYMENT-DATE    PIC X(10).
019000     05  FILLER                   PIC X(3) VALUE SPACE.
019100     05  WS-PRINT-TOTAL-PAYMENT   PIC ZZ,ZZZ,ZZ9.99-.
019200     05  FILLER                   PIC X(2) VALUE SPACE.
019300     05  WS-PRINT-INTEREST        PIC ZZ,ZZZ,ZZ9.99-.
019400     05  FILLER                   PIC X(2) VALUE SPACE.
019500     05  WS-PRINT-PRINCIPAL       PIC ZZ,ZZZ,ZZ9.99-.
019600     05  FILLER                   PIC X(2) VALUE SPACE.
019700     05  WS-PRINT-BALANCE         PIC ZZ,ZZZ,ZZ9.99-.
019800     05  FILLER                   PIC X(44) VALUE SPACE.
019900
020000 01  WS-TOTAL-LINE.
020100     05  FILLER                   PIC X(11) VALUE SPACE.
020200     05  WS-TOTAL-LITERAL         PIC X(18) VALUE SPACE.
020300     05  WS-PRINT-TOTAL-PAYMENTS  PIC ZZ,ZZZ,ZZ9.99-.
020400     05  FILLER                   PIC X(2) VALUE SPACE.
020500     05  WS-PRINT-TOTAL-INTEREST  PIC ZZ,ZZZ,ZZ9.99-.
020600     05  FILLER                   PIC X(2) VALUE SPACE.
020700     05  WS-PRINT-TOTAL-PRINCIPAL PIC ZZ,ZZZ,ZZ9.99-.
020800     05  FILLER                   PIC X(57) VALUE SPACE.
020900
021000 01  WS-RUN-TOTALS-LINE.
021100     05  FILLER                   PIC X(20)
021200         VALUE "END OF RUN TOTALS:  ".
021300     05  FILLER                   PIC X(16) VALUE "REQUESTS READ: ".
021400     05  WS-PRINT-REQUESTS-READ   PIC ZZZ,ZZ9.
021500     05  FILLER                   PIC X(3) VALUE SPACE.
021600     05  FILLER                   PIC X(10) VALUE "REJECTED: ".
021700     05  WS-PRINT-REQ-REJECTED    PIC ZZZ,ZZ9.
021800     05  FILLER                   PIC X(3) VALUE SPACE.
021900     05  FILLER                   PIC X(8)  VALUE "CREATED:".
022000     05  WS-PRINT-LOANS-CREATED   PIC ZZZ,ZZ9.
022100     05  FILLER                   PIC X(3) VALUE SPACE.
022200     05  FILLER                   PIC X(7)  VALUE "REUSED:".
022300     05  WS-PRINT-LOANS-REUSED    PIC ZZZ,ZZ9.
022400     05  FILLER                   PIC X(30) VALUE SPACE.
022500
022600 01  WS-LOG-LINE                  PIC X(100) VALUE SPACE.
