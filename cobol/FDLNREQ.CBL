000100*-----------------------------------------------------------
000200* FDLNREQ.CBL
000300* FD and record layout for the loan calculation request.
000400* Input record: loan amount, annual rate (percent), term in
000500* months, plus the branch/officer/channel data the intake
000600* system carries with every request.  Only the amount, rate
000700* and term drive this run's math; the rest rides along to
000800* post to the master and schedule records below.
000900*-----------------------------------------------------------
001000* 1987-11-09 RFH  #LN-0001  Original layout.                        LN0001
001100* 2001-06-14 JKW  #LN-0244  Widened the FILLER for fields           LN0244
001200*                           the vendor has asked about but
001300*                           not committed to (co-borrower).
001400* 2023-05-02 DKR  #LN-0370  Branch finally signed off on the        LN0370
001500*                           intake-system fields this FILLER
001600*                           was holding space for -- added the
001700*                           branch, officer, product, source
001800*                           and co-borrower fields for real,
001900*                           plus a few more the intake system
002000*                           sends that we still do not use
002100*                           downstream (request date and
002200*                           time, the batch id, and the
002300*                           sequence number).
002400*-----------------------------------------------------------
002500 FD  LOAN-REQUEST-FILE
002600     LABEL RECORDS ARE OMITTED.
002700
002800 01  LOAN-REQUEST-RECORD.
002900     05  REQ-LOAN-AMOUNT          PIC S9(9)V99.
003000     05  REQ-INTEREST-RATE        PIC S9(3)V9(4).
003100     05  REQ-TERM-MONTHS          PIC 9(4).
003200     05  REQ-BRANCH-CODE          PIC X(4).
003300     05  REQ-OFFICER-CODE         PIC X(6).
003400     05  REQ-PRODUCT-CODE         PIC X(4).
003500     05  REQ-REGION-CODE          PIC XX.
003600     05  REQ-COLLATERAL-CODE      PIC X(4).
003700*       Intake-system housekeeping -- not used by this run.
003800     05  REQ-REQUEST-DATE         PIC 9(8).
003900     05  REQ-REQUEST-TIME         PIC 9(6).
004000     05  REQ-BATCH-ID             PIC 9(6).
004100     05  REQ-SEQUENCE-NUMBER      PIC 9(6).
004200     05  REQ-REQUEST-SOURCE       PIC XX.
004300         88  REQ-SOURCE-BATCH     VALUE "BT".
004400         88  REQ-SOURCE-ONLINE    VALUE "OL".
004500         88  REQ-SOURCE-BRANCH    VALUE "BR".
004600     05  REQ-CHANNEL-CODE         PIC XX.
004700     05  REQ-CO-BORROWER-NAME     PIC X(30).
004800     05  FILLER                   PIC X(10).
