000100*-----------------------------------------------------------
000200* FDLNMAST.CBL
000300* FD and record layout for the loan master file.
000400* One record per loan ever calculated.  Unique business key
000500* is amount + rate + term, carried here as LMAST-KEY-VIEW so
000600* the lookup paragraph can MOVE the request fields straight
000700* across without juggling three separate compares.
000800*-----------------------------------------------------------
000900* 1987-11-09 RFH  #LN-0001  Original layout.                        LN0001
001000* 1990-08-02 RFH  #LN-0033  Added LMAST-STATUS so a bad loan        LN0033
001100*                           can be flagged without deleting
001200*                           the physical record (audit asked
001300*                           us not to remove rows).
001400* 2003-04-17 JKW  #LN-0301  Added LMAST-KEY-VIEW redefinition       LN0301
001500*                           for the in-memory table search.
001600* 2023-05-02 DKR  #LN-0365  Pulled the branch, officer and          LN0365
001700*                           product fields through from the
001800*                           request record so the master file
001900*                           carries who booked the loan, not
002000*                           just what it is; added the last-
002100*                           maintenance stamp and an audit
002200*                           control total Operations has
002300*                           wanted since the LN-0033 work, and
002400*                           three more status codes so a paid-
002500*                           off or charged-off loan does not
002600*                           have to borrow LMAST-STATUS-
002700*                           DELETED.
002800*-----------------------------------------------------------
002900 FD  LOAN-MASTER-FILE
003000     LABEL RECORDS ARE OMITTED.
003100
003200 01  LOAN-MASTER-RECORD.
003300     05  LMAST-LOAN-ID            PIC 9(6).
003400     05  LMAST-LOAN-AMOUNT        PIC S9(9)V99.
003500     05  LMAST-INTEREST-RATE      PIC S9(3)V9(4).
003600     05  LMAST-TERM-MONTHS        PIC 9(4).
003700     05  LMAST-MONTHLY-PAYMENT    PIC S9(9)V99.
003800     05  LMAST-CREATED-DATE       PIC 9(8).
003900     05  LMAST-STATUS             PIC X.
004000         88  LMAST-STATUS-ACTIVE      VALUE "A".
004100         88  LMAST-STATUS-DELETED     VALUE "D".
004200         88  LMAST-STATUS-HOLD        VALUE "H".
004300         88  LMAST-STATUS-PAID-OFF    VALUE "P".
004400         88  LMAST-STATUS-CHARGED-OFF VALUE "C".
004500     05  LMAST-BRANCH-CODE        PIC X(4).
004600     05  LMAST-OFFICER-CODE       PIC X(6).
004700     05  LMAST-PRODUCT-CODE       PIC X(4).
004800     05  LMAST-RATE-TYPE          PIC X.
004900         88  LMAST-RATE-TYPE-FIXED    VALUE "F".
005000     05  LMAST-PAYMENT-FREQUENCY  PIC X.
005100         88  LMAST-FREQ-MONTHLY       VALUE "M".
005200     05  LMAST-REGION-CODE        PIC XX.
005300     05  LMAST-COLLATERAL-CODE    PIC X(4).
005400     05  LMAST-MATURITY-DATE      PIC 9(8).
005500     05  LMAST-LAST-MAINT-DATE    PIC 9(8).
005600     05  LMAST-LAST-MAINT-TIME    PIC 9(6).
005700     05  LMAST-LAST-MAINT-USER    PIC X(8).
005800     05  LMAST-RECORD-SOURCE      PIC XX.
005900         88  LMAST-SOURCE-BATCH       VALUE "BT".
006000         88  LMAST-SOURCE-ONLINE      VALUE "OL".
006100         88  LMAST-SOURCE-CONVERTED   VALUE "CV".
006200     05  LMAST-CONTROL-TOTAL      PIC S9(9)V99.
006300     05  FILLER                   PIC X(10).
006400
006500 01  LMAST-KEY-VIEW REDEFINES LOAN-MASTER-RECORD.
006600     05  FILLER                   PIC 9(6).
006700     05  LMAST-KEY-AMOUNT         PIC S9(9)V99.
006800     05  LMAST-KEY-RATE           PIC S9(3)V9(4).
006900     05  LMAST-KEY-TERM           PIC 9(4).
007000     05  FILLER                   PIC X(95).
